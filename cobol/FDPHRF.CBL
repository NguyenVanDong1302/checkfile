000100*-----------------------------------------------------------------
000110*    FDPHRF.CBL  -  FD AND RECORD LAYOUT FOR THE REQUIRED-PHRASE FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    07/22/96  LFORT   REQ 4417 - RAISED PHRASE COUNT, SEE PHRASE-SEQ
000140*    05/26/26  PJT     REQ 6118 - FIELDS RENAMED FROM THE OLD PH-
000150*                       ABBREVIATIONS TO THE FULL PHRASE- WORD.
000160*-----------------------------------------------------------------
000170     FD  PHRASE-FILE
000180         LABEL RECORDS ARE STANDARD.
000190 
000200     01  PHRASE-RECORD.
000210         05  PHRASE-SEQ                  PIC 9(03).
000220         05  PHRASE-TEXT                 PIC X(60).
000230         05  FILLER                  PIC X(17).
000240 
000250*    REDEFINES PHRASE-TEXT AS A TABLE OF SINGLE CHARACTERS SO THE
000260*    TRAILING-BLANK TRIM ROUTINE CAN WALK IT BACKWARD ONE BYTE AT
000270*    A TIME WHEN THE PHRASE TABLE IS LOADED - SEE 1205-COMPUTE-
000280*    TRIMMED-LEN IN DOCCOMP.CBL.
000290     01  FILLER REDEFINES PHRASE-RECORD.
000300         05  PHRASE-SEQ-R                 PIC 9(03).
000310         05  PHRASE-TEXT-CHARS.
000320             10  PHRASE-TEXT-CHAR         PIC X(01) OCCURS 60 TIMES.
000330         05  FILLER                   PIC X(17).
