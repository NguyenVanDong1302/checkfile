000100*-----------------------------------------------------------------
000110*    FDOPTF.CBL  -  FD AND RECORD LAYOUT FOR THE RUN-OPTIONS FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    04/14/94  LFORT   ADDED OPTION-SCAN-HDR-FTR PER REQ 2201
000140*    11/03/97  LFORT   ADDED OPTION-SPELLCHECK / OPTION-SPELL-DIST,
000150*                       OPTION-DUTOAN-RULE PER REQ 3360
000160*    05/26/26  PJT     REQ 6118 - FIELDS RENAMED FROM THE OLD OPT-
000170*                       ABBREVIATIONS TO THE FULL OPTION- WORD.
000180*-----------------------------------------------------------------
000190     FD  OPTION-FILE
000200         LABEL RECORDS ARE STANDARD.
000210 
000220     01  OPTION-RECORD.
000230         05  OPTION-CASE-SENS           PIC X(01).
000240         05  OPTION-WHOLE-WORD          PIC X(01).
000250         05  OPTION-SCAN-HDR-FTR        PIC X(01).
000260         05  OPTION-SPELLCHECK          PIC X(01).
000270         05  OPTION-SPELL-DIST          PIC 9(01).
000280         05  OPTION-DUTOAN-RULE         PIC X(01).
000290         05  FILLER                  PIC X(74).
