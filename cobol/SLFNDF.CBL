000100*-----------------------------------------------------------------
000110*    SLFNDF.CBL  -  FILE-CONTROL ENTRY FOR THE FINDINGS OUTPUT FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*-----------------------------------------------------------------
000140     SELECT FINDING-FILE
000150            ASSIGN TO "FNDFILE"
000160            ORGANIZATION IS SEQUENTIAL.
