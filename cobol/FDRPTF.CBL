000100*-----------------------------------------------------------------
000110*    FDRPTF.CBL  -  FD FOR THE PRINTED SUMMARY REPORT, 132 COLUMNS
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    05/26/26  PJT     REQ 6118 - RPT-LINE RENAMED TO REPORT-LINE,
000140*                       THE FULL FILE WORD.
000150*-----------------------------------------------------------------
000160     FD  REPORT-FILE
000170         LABEL RECORDS ARE OMITTED.
000180 
000190     01  REPORT-RECORD.
000200         05  REPORT-LINE                 PIC X(131).
000210         05  FILLER                   PIC X(001).
