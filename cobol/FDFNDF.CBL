000100*-----------------------------------------------------------------
000110*    FDFNDF.CBL  -  FD AND RECORD LAYOUT FOR THE FINDINGS FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    11/03/97  LFORT   ADDED FINDING-TYPE 'FUZZ'/'RULE' PER REQ 3360
000140*    05/26/26  PJT     REQ 6118 - FIELDS RENAMED FROM THE OLD FN-
000150*                       ABBREVIATIONS TO THE FULL FINDING- WORD.
000160*-----------------------------------------------------------------
000170     FD  FINDING-FILE
000180         LABEL RECORDS ARE STANDARD.
000190 
000200     01  FINDING-RECORD.
000210         05  FINDING-DOC-ID                PIC X(08).
000220         05  FINDING-TYPE                  PIC X(04).
000230             88  HIT-FINDING            VALUE "HIT ".
000240             88  MISS-FINDING           VALUE "MISS".
000250             88  FUZZY-FINDING           VALUE "FUZZ".
000260             88  RULE-FINDING           VALUE "RULE".
000270             88  ERROR-FINDING            VALUE "ERR ".
000280         05  FINDING-PHRASE-SEQ            PIC 9(03).
000290         05  FINDING-LINE-NO               PIC 9(05).
000300         05  FINDING-SECTION               PIC X(01).
000310         05  FINDING-COUNT                 PIC 9(03).
000320         05  FINDING-DETAIL                PIC X(60).
000330         05  FILLER                   PIC X(36).
