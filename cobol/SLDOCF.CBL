000100*-----------------------------------------------------------------
000110*    SLDOCF.CBL  -  FILE-CONTROL ENTRY FOR THE DOCUMENT TEXT FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    07/22/96  LFORT   REQ 4417 - DOCFILE GROUPED BY DOC-ID, LINES
000140*                       MUST ARRIVE IN ASCENDING LINE-NO SEQUENCE
000150*-----------------------------------------------------------------
000160     SELECT DOCLINE-FILE
000170            ASSIGN TO "DOCFILE"
000180            ORGANIZATION IS SEQUENTIAL.
