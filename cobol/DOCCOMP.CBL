000010*-----------------------------------------------------------------
000020*    DOCCOMP.CBL  -  DOCUMENT PHRASE COMPLIANCE CHECKER, BATCH RUN
000030*-----------------------------------------------------------------
000040*    CHANGE LOG
000050*
000060*    01/09/89  LFORT   ORIGINAL PROGRAM.  BUILT FOR THE CONTRACTS
000070*                       UNIT TO VERIFY BOILERPLATE PARAGRAPHS ARE
000080*                       PRESENT, VERBATIM, IN OUTGOING DOCUMENTS.
000090*                       REQUIRED/FORBIDDEN PHRASE SCAN ONLY.
000100*    03/02/90  LFORT   ADDED WHOLE-WORD OPTION PER CONTRACTS UNIT
000110*                       REQUEST - SHORT PHRASES WERE MATCHING
000120*                       INSIDE LONGER WORDS (SEE TEST CASE LOG).
000130*    04/14/94  RVH     ADDED HEADER/FOOTER SKIP OPTION, REQ 2201.
000140*                       SCANS WERE FLAGGING BOILERPLATE THAT LIVED
000150*                       IN PAGE HEADERS AS MISSING FROM THE BODY.
000160*    07/22/96  RVH     REQ 4417 - DOCLINE-SECTION ADDED TO DOCLINE-FILE,
000170*                       TABLE SECTION NOW SKIPPED LIKE HDR/FTR.
000180*    11/03/97  LFORT   REQ 3360 - FUZZY-SPELL CHECKER ADDED (EDIT
000190*                       DISTANCE ON A SLIDING TOKEN WINDOW) AND THE
000200*                       COST-ESTIMATE CROSS-CHECK RULE (DU TOAN /
000210*                       TONG DU TOAN) FOR THE OVERSEAS PROJECT
000220*                       OFFICE DOCUMENT SET.  PL-LEVENSHTEIN.CBL
000230*                       SPLIT OUT AS A SEPARATE COPY MEMBER.
000240*    12/08/98  LFORT   Y2K REVIEW - THIS PROGRAM AND ITS COPY
000250*                       MEMBERS CARRY NO 2-DIGIT (OR ANY) YEAR
000260*                       FIELDS.  NO DATE ARITHMETIC IS PERFORMED.
000270*                       SIGNED OFF, NO EXPOSURE.
000280*    06/19/01  MTC     RUN OPTIONS MOVED FROM HARD-CODED 88-LEVELS
000290*                       TO THE OPTFILE PARAMETER CARD (OPTION-CASE-
000300*                       SENS, OPTION-WHOLE-WORD, ETC) SO OPERATIONS
000310*                       COULD CHANGE THEM WITHOUT A RECOMPILE.
000320*    02/11/04  MTC     BLANK/INVALID OPTION BYTES NOW DEFAULT
000330*                       INSTEAD OF ABENDING THE RUN - SEE 1100-
000340*                       CLAMP-OPTIONS.
000350*    09/30/07  JDK     REPORT TOTALS LINE REWORKED TO SHOW BOTH
000360*                       DOCUMENTS-PASSED AND DOCUMENTS-FAILED.
000370*    05/14/09  JDK     MINOR - FINDING RECORD FINDING-TYPE 'ERR ' ADDED
000380*                       SO THE EMPTY-DOCFILE/NO-PHRASE CONDITION
000390*                       LEAVES A TRAIL ON FNDFILE, NOT JUST RPTFILE.
000400*    02/19/26  PJT     AUDIT FINDING, REQ 6041 - OPTION-WHOLE-WORD,
000410*                       OPTION-SCAN-HDR-FTR AND OPTION-DUTOAN-RULE HAD
000420*                       THEIR BLANK/INVALID DEFAULTS BACKWARDS IN
000430*                       1100-CLAMP-OPTIONS, OPTION-SPELL-DIST WAS NOT
000440*                       CLAMPING HIGH VALUES SEPARATELY FROM A NON-
000450*                       NUMERIC BYTE, 4200 WAS SKIPPING TABLE-CELL
000460*                       LINES ENTIRELY AND HOLDING THE ESTIMATE RULE
000470*                       TO BODY LINES ONLY, AND PAGE-FULL WAS SET
000480*                       TO BREAK A PAGE 4 LINES EARLY.  ALL FIVE
000490*                       CORRECTED TO MATCH THE CONTRACTS UNIT'S
000500*                       WRITTEN SPECIFICATION FOR THIS RUN.
000510*-----------------------------------------------------------------
000520*    05/26/26  PJT     AUDIT FINDING, REQ 6118 - (1) 3207 WAS SCORING
000530*                       A ZERO-DISTANCE WINDOW AS A FUZZY HIT, SO A
000540*                       PHRASE PRESENT VERBATIM COULD STILL FAIL THE
000550*                       DOCUMENT ON SPACING ALONE - GUARD ADDED, SEE
000560*                       3207-SCORE-ONE-WINDOW.  (2) RPTFILE DETAIL
000570*                       LINE CARRIED NO PHRASE-SEQ COLUMN, SO A MISS
000580*                       COULD NOT BE TIED BACK TO ITS LINE ON THE
000590*                       OPTFILE PHRASE LIST WITHOUT COUNTING DOWN THE
000600*                       PAGE - D-PHRASE-SEQ ADDED AHEAD OF D-PHRASE-
000610*                       TEXT, OLD HIT/MIS TAG BYTE DROPPED, SEE
000620*                       D-DETAIL-LINE, 4230 AND 4410.  (3) GRAND-
000630*                       TOTALS WAS 9(05) COMP, ONLY GOOD TO 99,999 -
000640*                       A LARGE YEAR-END RUN CAN PASS THAT ON DOCS-
000650*                       READ ALONE.  WIDENED TO 9(07) COMP TO MATCH
000660*                       D-TOTAL-VALUE ON THE PRINTED LINE.  (4) FIELD
000670*                       NAMES THROUGHOUT THIS PROGRAM AND ITS FD
000680*                       COPY MEMBERS WERE ABBREVIATED TO 2-3 LETTER
000690*                       CODES TIED TO THIS PROGRAM-ID (DC-, DL-, PH-,
000700*                       OPT-, FN-) - NOT THIS UNIT'S PRACTICE.  ALL
000710*                       RENAMED TO THE FULL RECORD/FILE WORD OR THE
000720*                       GENERIC W- WORKING-STORAGE PREFIX.
000730*-----------------------------------------------------------------
000740*    06/02/26  PJT     AUDIT FINDING, REQ 6130 - REPORT LITERALS DID
000750*                       NOT MATCH THE CONTRACTS UNIT'S WRITTEN REPORT
000760*                       LAYOUT.  (1) DOCUMENT HEADER LINE PRINTED
000770*                       "DOCUMENT " WITH NO COLON - FILLER CORRECTED
000780*                       TO "DOCUMENT: ", SEE D-DOC-HDR-LINE.  (2) NO
000790*                       LINE EVER PRINTED THE PER-DOCUMENT FUZZY
000800*                       FINDING COUNT - D-FUZZY-COUNT-LINE ADDED AND
000810*                       NOW PRINTED FROM 4600-PRINT-VERDICT ALONGSIDE
000820*                       THE VERDICT LINE, PER-FINDING DETAIL LINE IN
000830*                       3209 LEFT IN PLACE.  (3) RULE VIOLATION LINE
000840*                       READ "RULE VIOLATED-" - CORRECTED TO "RULE
000850*                       VIOLATION: " PER SPEC, SEE D-RULE-LINE.  (4)
000860*                       GRAND TOTAL LABELS READ "TOTAL PHRASE HITS:",
000870*                       "TOTAL PHRASE MISSES:" AND "TOTAL FUZZY
000880*                       MATCHES:" - SHORTENED TO "TOTAL HITS:",
000890*                       "TOTAL MISSES:" AND "TOTAL FUZZY:" TO MATCH
000900*                       THE WRITTEN LAYOUT, SEE 9000-PRINT-GRAND-
000910*                       TOTALS.
000920*-----------------------------------------------------------------
000930     IDENTIFICATION DIVISION.
000940     PROGRAM-ID.     DOCCOMP.
000950     AUTHOR.         L FORTUNATO.
000960     INSTALLATION.   STATE CONTRACTS COMPLIANCE UNIT.
000970     DATE-WRITTEN.   01/09/89.
000980     DATE-COMPILED.
000990     SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000 
001010*-----------------------------------------------------------------
001020*    THIS PROGRAM READS A DOCUMENT, BROKEN INTO LINES ON DOCFILE,
001030*    AGAINST A TABLE OF REQUIRED AND FORBIDDEN PHRASES ON PHRFILE,
001040*    AND WRITES ONE FINDING RECORD PER HIT, MISS, FUZZY MATCH,
001050*    RULE VIOLATION OR ERROR CONDITION TO FNDFILE, PLUS A PRINTED
001060*    SUMMARY TO RPTFILE.  RUN OPTIONS COME FROM OPTFILE.
001070*-----------------------------------------------------------------
001080 
001090     ENVIRONMENT DIVISION.
001100     CONFIGURATION SECTION.
001110     SPECIAL-NAMES.
001120         C01 IS TOP-OF-FORM
001130         CLASS WORD-CHAR IS "0" THRU "9", "A" THRU "Z", "a" THRU "z".
001140 
001150     INPUT-OUTPUT SECTION.
001160     FILE-CONTROL.
001170         COPY "SLOPTF.CBL".
001180         COPY "SLPHRF.CBL".
001190         COPY "SLDOCF.CBL".
001200         COPY "SLFNDF.CBL".
001210         COPY "SLRPTF.CBL".
001220 
001230     DATA DIVISION.
001240     FILE SECTION.
001250         COPY "FDOPTF.CBL".
001260         COPY "FDPHRF.CBL".
001270         COPY "FDDOCF.CBL".
001280         COPY "FDFNDF.CBL".
001290         COPY "FDRPTF.CBL".
001300 
001310     WORKING-STORAGE SECTION.
001320 
001330*    RUN OPTIONS, CLAMPED TO VALID VALUES BY 1100-CLAMP-OPTIONS.
001340     01  W-RUN-OPTIONS.
001350         05  W-OPTION-CASE-SENS        PIC X(01).
001360             88  CASE-SENSITIVE   VALUE "Y".
001370         05  W-OPTION-WHOLE-WORD       PIC X(01).
001380             88  WHOLE-WORD-ONLY  VALUE "Y".
001390         05  W-OPTION-SCAN-HDR-FTR     PIC X(01).
001400             88  SCAN-HDR-FTR     VALUE "Y".
001410         05  W-OPTION-SPELLCHECK       PIC X(01).
001420             88  SPELLCHECK-ON    VALUE "Y".
001430         05  W-OPTION-SPELL-DIST       PIC 9(01).
001440         05  W-OPTION-DUTOAN-RULE      PIC X(01).
001450             88  DUTOAN-RULE-ON   VALUE "Y".
001460         05  FILLER                  PIC X(14).
001470 
001480*    IN-STORAGE PHRASE TABLE, LOADED ONCE FROM PHRFILE (MAX 50).
001490     01  PHRASE-TABLE.
001500         05  PHRASE-COUNT         PIC 9(02) COMP.
001510         05  PHRASE-TABLE-ENTRY OCCURS 50 TIMES.
001520             10  PHRASE-TABLE-SEQ       PIC 9(03).
001530             10  PHRASE-TABLE-TEXT      PIC X(60).
001540             10  PHRASE-TABLE-LEN       PIC 9(02) COMP.
001550             10  PHRASE-TABLE-FOUND-CNT PIC 9(03) COMP.
001560         05  FILLER                  PIC X(06).
001570 
001580     01  W-NO-VALID-PHRASES            PIC X(01).
001590         88  NO-VALID-PHRASES     VALUE "Y".
001600     01  W-PHRASE-EOF            PIC X(01).
001610         88  PHRASE-EOF           VALUE "Y".
001620 
001630*    A STANDALONE CHARACTER VIEW OF A PHRASE/LINE OF TEXT BEING
001640*    TOKENIZED.  CALLER MOVES THE TEXT TO W-TOKEN-SOURCE-TEXT, SETS
001650*    W-TOKEN-SOURCE-LEN, AND PERFORMS 3200-TOKENIZE-SOURCE.  3202-
001660*    3204 WALK THE REDEFINED CHARACTER TABLE BELOW ONE BYTE AT A
001670*    TIME, SINCE NO INTRINSIC FUNCTION IS AVAILABLE TO SPLIT A
001680*    STRING ON WHITE SPACE - REQ 3360.
001690     01  W-TOKEN-SOURCE-TEXT             PIC X(120).
001700     01  FILLER REDEFINES W-TOKEN-SOURCE-TEXT.
001710         05  W-TOKEN-SOURCE-CHAR         PIC X(01) OCCURS 120 TIMES.
001720 
001730     01  W-TOKENIZE-WORK.
001740         05  W-TOKEN-SOURCE-LEN          PIC 9(03) COMP.
001750         05  W-TOKEN-POS              PIC 9(03) COMP.
001760         05  W-TOKEN-START            PIC 9(03) COMP.
001770         05  W-TOKEN-LEN              PIC 9(03) COMP.
001780         05  W-TOKEN-IDX              PIC 9(02) COMP.
001790         05  W-TOKEN-OUT-COUNT        PIC 9(02) COMP.
001800         05  W-TOKEN-TABLE-ENTRY OCCURS 80 TIMES.
001810             10  W-TOKEN-TABLE-TEXT     PIC X(30).
001820             10  W-TOKEN-TABLE-LEN      PIC 9(02) COMP.
001830             10  W-TOKEN-TABLE-START    PIC 9(03) COMP.
001840         05  FILLER                  PIC X(08).
001850 
001860*    FIELDS CALLED BY PL-LEVENSHTEIN.CBL (3210 THRU 3230) TO SCORE
001870*    ONE TOKEN WINDOW AGAINST ONE REQUIRED PHRASE - REQ 3360.
001880     01  DISTANCE-WORK.
001890         05  DISTANCE-TOKEN1           PIC X(30).
001900         05  DISTANCE-TOKEN2           PIC X(30).
001910         05  DISTANCE-LEN1             PIC 9(02) COMP.
001920         05  DISTANCE-LEN2             PIC 9(02) COMP.
001930         05  DISTANCE-RESULT         PIC 9(02) COMP.
001940         05  DISTANCE-I                PIC 9(02) COMP.
001950         05  DISTANCE-J                PIC 9(02) COMP.
001960         05  DISTANCE-COST             PIC 9(02) COMP.
001970         05  DISTANCE-SUB-VAL          PIC 9(02) COMP.
001980         05  DISTANCE-DEL-VAL          PIC 9(02) COMP.
001990         05  DISTANCE-INS-VAL          PIC 9(02) COMP.
002000         05  DISTANCE-CHAR1            PIC X(01).
002010         05  DISTANCE-CHAR2            PIC X(01).
002020         05  FILLER                  PIC X(08).
002030 
002040     01  DISTANCE-ROWS.
002050         05  DISTANCE-PREV-ROW         PIC 9(02) COMP OCCURS 31 TIMES.
002060         05  DISTANCE-CURR-ROW         PIC 9(02) COMP OCCURS 31 TIMES.
002070 
002080*    HOLDS THE REQUIRED PHRASE'S OWN TOKENS WHILE W-TOKEN-TABLE-ENTRY
002090*    IS REUSED TO TOKENIZE THE DOCUMENT LINE - SEE 3205-3206.
002100     01  W-HOLD-PHRASE-TOKENS.
002110         05  HOLD-PHRASE-TOKEN-ENTRY OCCURS 30 TIMES.
002120             10  HOLD-PHRASE-TOKEN-TEXT  PIC X(30).
002130             10  HOLD-PHRASE-TOKEN-LEN   PIC 9(02) COMP.
002140         05  FILLER                  PIC X(08).
002150 
002160*    DOCUMENT-LEVEL ACCUMULATORS - RESET AT EACH CONTROL BREAK ON
002170*    DOCLINE-DOC-ID, SEE 4000-PROCESS-ONE-DOCUMENT.
002180     01  CURRENT-DOC-ID           PIC X(08).
002190     01  DOCUMENT-VERDICT              PIC X(04).
002200         88  VERDICT-IS-PASS  VALUE "PASS".
002210         88  VERDICT-IS-FAIL  VALUE "FAIL".
002220     01  DOCUMENT-RULE-VIOLATED        PIC X(01).
002230         88  RULE-VIOLATED VALUE "Y".
002240     01  DOCUMENT-HAS-DUTOAN           PIC X(01).
002250         88  CONTAINS-DUTOAN  VALUE "Y".
002260     01  DOCUMENT-HAS-TONGDUTOAN       PIC X(01).
002270         88  CONTAINS-TONGDUTOAN VALUE "Y".
002280     01  DOCUMENT-COUNTS.
002290         05  DOCUMENT-MISS-COUNT       PIC 9(03) COMP.
002300         05  DOCUMENT-FUZZY-COUNT      PIC 9(03) COMP.
002310         05  FILLER                  PIC X(04).
002320 
002330*    RUN-WIDE GRAND TOTALS FOR THE FINAL REPORT LINE.
002340*    05/26/26  PJT  REQ 6118 - WIDENED TO 9(07) COMP, SEE CHANGE
002350*                   LOG ABOVE.
002360     01  GRAND-TOTALS.
002370         05  DOCS-READ            PIC 9(07) COMP.
002380         05  DOCS-PASSED          PIC 9(07) COMP.
002390         05  DOCS-FAILED          PIC 9(07) COMP.
002400         05  TOTAL-HITS           PIC 9(07) COMP.
002410         05  TOTAL-MISSES         PIC 9(07) COMP.
002420         05  TOTAL-FUZZY          PIC 9(07) COMP.
002430         05  TOTAL-RULE-VIOLS     PIC 9(07) COMP.
002440         05  FILLER                  PIC X(10).
002450 
002460     01  W-END-OF-DOCFILE        PIC X(01).
002470         88  END-OF-DOCFILE       VALUE "Y".
002480     01  W-DOCFILE-IS-EMPTY         PIC X(01).
002490         88  DOCFILE-IS-EMPTY     VALUE "Y".
002500 
002510*    PAGE CONTROL FOR THE PRINTED REPORT, 60 LINES PER PAGE.
002520*    02/19/26  PJT  REQ 6041 - WAS BREAKING AT 56, NOT 60.
002530     01  W-PAGE-CONTROL.
002540         05  PAGE-NUMBER          PIC 9(03) COMP.
002550         05  W-PRINTED-LINES        PIC 9(02) COMP.
002560             88  PAGE-FULL        VALUE 60 THRU 99.
002570 
002580*    SCRATCH FIELDS FOR THE PHRASE-MATCH / WHOLE-WORD SCAN
002590*    (3100-3130) - ONE LINE AND ONE PHRASE AT A TIME.
002600     01  W-SCAN-FIELDS.
002610         05  W-SCAN-LINE              PIC X(120).
002620         05  W-SCAN-PHRASE            PIC X(60).
002630         05  W-SCAN-PHRASE-LEN        PIC 9(02) COMP.
002640         05  W-SCAN-POS               PIC 9(03) COMP.
002650         05  W-SCAN-LAST-START        PIC 9(03) COMP.
002660         05  W-SCAN-MATCH-COUNT       PIC 9(03) COMP.
002670         05  W-SCAN-BEFORE-CHAR       PIC X(01).
002680         05  W-SCAN-AFTER-CHAR        PIC X(01).
002690         05  FILLER                  PIC X(10).
002700 
002710     01  W-BOUNDARY-FLAG         PIC X(01).
002720         88  BOUNDARY-OK       VALUE "Y".
002730 
002740*    SCRATCH FIELDS FOR THE ESTIMATE-RULE SEARCH (3300-3320).
002750     01  W-SEARCH-FIELDS.
002760         05  W-SEARCH-TEXT       PIC X(20).
002770         05  W-SEARCH-LEN        PIC 9(02) COMP.
002780         05  W-SEARCH-POS              PIC 9(03) COMP.
002790         05  FILLER                  PIC X(10).
002800 
002810     01  W-FOUND-FLAG            PIC X(01).
002820         88  FOUND             VALUE "Y".
002830 
002840*    SCRATCH FIELDS FOR THE FUZZY-SPELL SLIDING WINDOW (3205-3207).
002850     01  W-FUZZY-FIELDS.
002860         05  W-WINDOW-SIZE       PIC 9(02) COMP.
002870         05  W-WINDOW-START      PIC 9(03) COMP.
002880         05  W-WINDOW-OFFSET     PIC 9(02) COMP.
002890         05  W-WINDOW-TOTAL-DIST PIC 9(04) COMP.
002900         05  W-LINE-TOKEN-IDX          PIC 9(03) COMP.
002910         05  W-HOLD-TOKEN-IDX          PIC 9(02) COMP.
002920         05  W-WINDOW-START-POS     PIC 9(03) COMP.
002930         05  W-WINDOW-END-POS       PIC 9(03) COMP.
002940         05  W-WINDOW-END-TOKEN       PIC 9(03) COMP.
002950         05  W-WINDOW-TEXT-LEN      PIC 9(02) COMP.
002960         05  FILLER                  PIC X(10).
002970 
002980     01  W-MISC-FIELDS.
002990         05  W-TRIM-SCAN-POS          PIC 9(02) COMP.
003000         05  PHRASE-TABLE-IDX           PIC 9(02) COMP.
003010         05  FILLER                  PIC X(10).
003020 
003030*    PRINT LINES - EACH IS A GROUP MOVED TO REPORT-LINE, 131 BYTES.
003040     01  D-TITLE-LINE.
003050         05  FILLER                  PIC X(01)  VALUE SPACE.
003060         05  FILLER                  PIC X(34)
003070             VALUE "STATE CONTRACTS COMPLIANCE UNIT -".
003080         05  FILLER                  PIC X(62)
003090             VALUE " DOCUMENT PHRASE COMPLIANCE REPORT".
003100         05  FILLER                  PIC X(05)  VALUE " PAGE".
003110         05  D-PAGE-NO          PIC ZZ9.
003120         05  FILLER                  PIC X(26)  VALUE SPACES.
003130 
003140     01  D-DOC-HDR-LINE.
003150         05  FILLER                  PIC X(01)  VALUE SPACE.
003160*    06/02/26  PJT  REQ 6130 - LITERAL WAS MISSING ITS COLON.
003170         05  FILLER                  PIC X(10)  VALUE "DOCUMENT: ".
003180         05  D-DOC-ID           PIC X(08).
003190         05  FILLER                  PIC X(112) VALUE SPACES.
003200 
003210     01  D-DETAIL-LINE.
003220         05  FILLER                  PIC X(02)  VALUE SPACES.
003230         05  D-PHRASE-SEQ            PIC ZZZ9.
003240         05  FILLER                  PIC X(02)  VALUE SPACES.
003250         05  D-PHRASE-TEXT      PIC X(40).
003260         05  FILLER                  PIC X(02)  VALUE SPACES.
003270         05  D-STATUS           PIC X(07).
003280         05  FILLER                  PIC X(02)  VALUE SPACES.
003290         05  D-OCC-COUNT        PIC ZZZ9.
003300         05  FILLER                  PIC X(68)  VALUE SPACES.
003310 
003320     01  D-FUZZY-LINE.
003330         05  FILLER                  PIC X(02)  VALUE SPACES.
003340         05  FILLER                  PIC X(16)
003350             VALUE "  FUZZY MATCH -".
003360         05  D-FUZZY-DIST       PIC Z9.
003370         05  FILLER                  PIC X(02)  VALUE " (".
003380         05  D-FUZZY-PHRASE     PIC X(40).
003390         05  FILLER                  PIC X(01)  VALUE ")".
003400         05  FILLER                  PIC X(68)  VALUE SPACES.
003410 
003420*    06/02/26  PJT  REQ 6130 - LITERAL SAID "VIOLATED-", SPEC WANTS
003430*                   "VIOLATION:" - CORRECTED, FILLER WIDTHS ADJUSTED.
003440     01  D-RULE-LINE.
003450         05  FILLER                  PIC X(02)  VALUE SPACES.
003460         05  FILLER                  PIC X(18)
003470             VALUE "  RULE VIOLATION: ".
003480         05  D-RULE-TEXT        PIC X(37).
003490         05  FILLER                  PIC X(74) VALUE SPACES.
003500 
003510     01  D-VERDICT-LINE.
003520         05  FILLER                  PIC X(02)  VALUE SPACES.
003530         05  FILLER                  PIC X(09)  VALUE "VERDICT: ".
003540         05  D-VERDICT          PIC X(04).
003550         05  FILLER                  PIC X(116) VALUE SPACES.
003560 
003570*    06/02/26  PJT  REQ 6130 - PER-DOCUMENT FUZZY-FINDING COUNT
003580*                   LINE, MISSING FROM THE REPORT ENTIRELY.
003590     01  D-FUZZY-COUNT-LINE.
003600         05  FILLER                  PIC X(18)  VALUE
003610             "  FUZZY FINDINGS: ".
003620         05  D-FUZZY-COUNT      PIC ZZZ9.
003630         05  FILLER                  PIC X(109) VALUE SPACES.
003640
003650     01  D-TOTAL-LINE.
003660         05  D-TOTAL-LABEL      PIC X(20).
003670         05  D-TOTAL-VALUE      PIC ZZZ,ZZ9.
003680         05  FILLER                  PIC X(104) VALUE SPACES.
003690 
003700     01  D-ERROR-LINE.
003710         05  FILLER                  PIC X(02)  VALUE SPACES.
003720         05  FILLER                  PIC X(10)  VALUE "*** ERROR ".
003730         05  D-ERROR-TEXT       PIC X(60).
003740         05  FILLER                  PIC X(59)  VALUE SPACES.
003750 
003760     PROCEDURE DIVISION.
003770 
003780*-----------------------------------------------------------------
003790*    0000 SERIES - MAIN DRIVER
003800*-----------------------------------------------------------------
003810     0000-MAIN-LOGIC.
003820 
003830         PERFORM 1000-OPEN-AND-READ-OPTIONS THRU 1000-EXIT.
003840         PERFORM 1100-CLAMP-OPTIONS THRU 1100-EXIT.
003850         PERFORM 1200-LOAD-PHRASE-TABLE THRU 1200-EXIT.
003860 
003870         OPEN OUTPUT FINDING-FILE.
003880         OPEN OUTPUT REPORT-FILE.
003890 
003900         MOVE 0 TO PAGE-NUMBER.
003910         MOVE 99 TO W-PRINTED-LINES.
003920         MOVE ZEROS TO DOCS-READ DOCS-PASSED DOCS-FAILED
003930                       TOTAL-HITS TOTAL-MISSES TOTAL-FUZZY
003940                       TOTAL-RULE-VIOLS.
003950 
003960         IF NO-VALID-PHRASES
003970            PERFORM 9100-PRINT-HEADINGS THRU 9100-EXIT
003980            PERFORM 9900-WRITE-NO-PHRASE-ERROR THRU 9900-EXIT
003990            GO TO 0000-CLOSE-AND-STOP.
004000 
004010         PERFORM 2000-VALIDATE-DOC-FILE THRU 2000-EXIT.
004020 
004030         IF DOCFILE-IS-EMPTY
004040            PERFORM 9100-PRINT-HEADINGS THRU 9100-EXIT
004050            PERFORM 9910-WRITE-EMPTY-DOC-ERROR THRU 9910-EXIT
004060            GO TO 0000-CLOSE-AND-STOP.
004070 
004080         PERFORM 9100-PRINT-HEADINGS THRU 9100-EXIT.
004090 
004100         PERFORM 4000-PROCESS-ONE-DOCUMENT THRU 4000-EXIT
004110            UNTIL END-OF-DOCFILE.
004120 
004130         PERFORM 9000-PRINT-GRAND-TOTALS THRU 9000-EXIT.
004140 
004150     0000-CLOSE-AND-STOP.
004160 
004170         CLOSE OPTION-FILE.
004180         CLOSE PHRASE-FILE.
004190         CLOSE DOCLINE-FILE.
004200         CLOSE FINDING-FILE.
004210         CLOSE REPORT-FILE.
004220 
004230         STOP RUN.
004240 
004250*-----------------------------------------------------------------
004260*    1000 SERIES - OPEN FILES, LOAD OPTIONS AND PHRASE TABLE
004270*-----------------------------------------------------------------
004280     1000-OPEN-AND-READ-OPTIONS.
004290 
004300         OPEN INPUT OPTION-FILE.
004310         OPEN INPUT PHRASE-FILE.
004320         OPEN INPUT DOCLINE-FILE.
004330 
004340         READ OPTION-FILE
004350            AT END
004360               MOVE SPACES TO OPTION-RECORD.
004370 
004380     1000-EXIT.
004390         EXIT.
004400 
004410*    02/11/04  MTC  BLANK/INVALID BYTES DEFAULT, REQ 5102.
004420*    02/19/26  PJT  REQ 6041 - WHOLE-WORD/HDR-FTR/DUTOAN-RULE DEFAULT
004430*                    BYTES AND THE SPELL-DIST CLAMP WERE WRONG, SEE
004440*                    CHANGE LOG ABOVE.
004450     1100-CLAMP-OPTIONS.
004460 
004470         MOVE SPACES TO W-RUN-OPTIONS.
004480 
004490         IF OPTION-CASE-SENS = "Y" OR OPTION-CASE-SENS = "N"
004500            MOVE OPTION-CASE-SENS TO W-OPTION-CASE-SENS
004510         ELSE
004520            MOVE "N" TO W-OPTION-CASE-SENS.
004530 
004540         IF OPTION-WHOLE-WORD = "Y" OR OPTION-WHOLE-WORD = "N"
004550            MOVE OPTION-WHOLE-WORD TO W-OPTION-WHOLE-WORD
004560         ELSE
004570            MOVE "N" TO W-OPTION-WHOLE-WORD.
004580 
004590         IF OPTION-SCAN-HDR-FTR = "Y" OR OPTION-SCAN-HDR-FTR = "N"
004600            MOVE OPTION-SCAN-HDR-FTR TO W-OPTION-SCAN-HDR-FTR
004610         ELSE
004620            MOVE "Y" TO W-OPTION-SCAN-HDR-FTR.
004630 
004640         IF OPTION-SPELLCHECK = "Y" OR OPTION-SPELLCHECK = "N"
004650            MOVE OPTION-SPELLCHECK TO W-OPTION-SPELLCHECK
004660         ELSE
004670            MOVE "N" TO W-OPTION-SPELLCHECK.
004680 
004690         IF OPTION-SPELL-DIST NUMERIC
004700            IF OPTION-SPELL-DIST < 1
004710               MOVE 1 TO W-OPTION-SPELL-DIST
004720            ELSE
004730               IF OPTION-SPELL-DIST > 3
004740                  MOVE 3 TO W-OPTION-SPELL-DIST
004750               ELSE
004760                  MOVE OPTION-SPELL-DIST TO W-OPTION-SPELL-DIST
004770         ELSE
004780            MOVE 2 TO W-OPTION-SPELL-DIST.
004790 
004800         IF OPTION-DUTOAN-RULE = "Y" OR OPTION-DUTOAN-RULE = "N"
004810            MOVE OPTION-DUTOAN-RULE TO W-OPTION-DUTOAN-RULE
004820         ELSE
004830            MOVE "Y" TO W-OPTION-DUTOAN-RULE.
004840 
004850     1100-EXIT.
004860         EXIT.
004870 
004880     1200-LOAD-PHRASE-TABLE.
004890 
004900         MOVE 0 TO PHRASE-COUNT.
004910         MOVE "N" TO W-PHRASE-EOF.
004920         MOVE "N" TO W-NO-VALID-PHRASES.
004930 
004940         READ PHRASE-FILE
004950            AT END
004960               MOVE "Y" TO W-PHRASE-EOF.
004970 
004980         PERFORM 1201-LOAD-ONE-PHRASE THRU 1201-EXIT
004990            UNTIL PHRASE-EOF OR PHRASE-COUNT = 50.
005000 
005010         IF PHRASE-COUNT = 0
005020            MOVE "Y" TO W-NO-VALID-PHRASES.
005030 
005040     1200-EXIT.
005050         EXIT.
005060 
005070     1201-LOAD-ONE-PHRASE.
005080 
005090         IF PHRASE-TEXT NOT = SPACES
005100            ADD 1 TO PHRASE-COUNT
005110            MOVE PHRASE-SEQ  TO PHRASE-TABLE-SEQ(PHRASE-COUNT)
005120            MOVE PHRASE-TEXT TO PHRASE-TABLE-TEXT(PHRASE-COUNT)
005130            PERFORM 1205-COMPUTE-TRIMMED-LEN THRU 1205-EXIT
005140            MOVE 0 TO PHRASE-TABLE-FOUND-CNT(PHRASE-COUNT).
005150 
005160         READ PHRASE-FILE
005170            AT END
005180               MOVE "Y" TO W-PHRASE-EOF.
005190 
005200     1201-EXIT.
005210         EXIT.
005220 
005230     1205-COMPUTE-TRIMMED-LEN.
005240 
005250         MOVE 60 TO W-TRIM-SCAN-POS.
005260         MOVE "N" TO W-FOUND-FLAG.
005270 
005280         PERFORM 1206-BACK-UP-OVER-SPACE THRU 1206-EXIT
005290            UNTIL W-TRIM-SCAN-POS = 0 OR FOUND.
005300 
005310         MOVE W-TRIM-SCAN-POS TO PHRASE-TABLE-LEN(PHRASE-COUNT).
005320 
005330     1205-EXIT.
005340         EXIT.
005350 
005360     1206-BACK-UP-OVER-SPACE.
005370 
005380         IF PHRASE-TEXT-CHAR(W-TRIM-SCAN-POS) NOT = SPACE
005390            MOVE "Y" TO W-FOUND-FLAG
005400         ELSE
005410            SUBTRACT 1 FROM W-TRIM-SCAN-POS.
005420 
005430     1206-EXIT.
005440         EXIT.
005450 
005460*-----------------------------------------------------------------
005470*    2000 SERIES - PRIME THE DOCUMENT-LINE FILE
005480*-----------------------------------------------------------------
005490     2000-VALIDATE-DOC-FILE.
005500 
005510         MOVE "N" TO W-END-OF-DOCFILE.
005520         MOVE "N" TO W-DOCFILE-IS-EMPTY.
005530 
005540         PERFORM 2100-READ-NEXT-DOCLINE THRU 2100-EXIT.
005550 
005560         IF END-OF-DOCFILE
005570            MOVE "Y" TO W-DOCFILE-IS-EMPTY.
005580 
005590     2000-EXIT.
005600         EXIT.
005610 
005620     2100-READ-NEXT-DOCLINE.
005630 
005640         READ DOCLINE-FILE
005650            AT END
005660               MOVE "Y" TO W-END-OF-DOCFILE.
005670 
005680     2100-EXIT.
005690         EXIT.
005700 
005710*-----------------------------------------------------------------
005720*    3100 SERIES - NON-OVERLAPPING SUBSTRING COUNT, WITH OPTIONAL
005730*    WHOLE-WORD BOUNDARY TEST (REQ: CASE-SENS AND WHOLE-WORD).
005740*-----------------------------------------------------------------
005750     3100-COUNT-OCCURRENCES.
005760 
005770         MOVE 0 TO W-SCAN-MATCH-COUNT.
005780         MOVE 1 TO W-SCAN-POS.
005790 
005800         IF NOT CASE-SENSITIVE
005810            INSPECT W-SCAN-LINE CONVERTING
005820               "abcdefghijklmnopqrstuvwxyz"
005830            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005840            INSPECT W-SCAN-PHRASE CONVERTING
005850               "abcdefghijklmnopqrstuvwxyz"
005860            TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005870 
005880         COMPUTE W-SCAN-LAST-START = 121 - W-SCAN-PHRASE-LEN.
005890 
005900         PERFORM 3110-SCAN-ONE-POSITION THRU 3110-EXIT
005910            UNTIL W-SCAN-POS > W-SCAN-LAST-START.
005920 
005930     3100-EXIT.
005940         EXIT.
005950 
005960     3110-SCAN-ONE-POSITION.
005970 
005980         IF W-SCAN-LINE(W-SCAN-POS:W-SCAN-PHRASE-LEN) =
005990                  W-SCAN-PHRASE(1:W-SCAN-PHRASE-LEN)
006000            PERFORM 3120-CHECK-WORD-BOUNDARY THRU 3120-EXIT
006010            IF (WHOLE-WORD-ONLY AND BOUNDARY-OK)
006020                  OR NOT WHOLE-WORD-ONLY
006030               ADD 1 TO W-SCAN-MATCH-COUNT
006040               ADD W-SCAN-PHRASE-LEN TO W-SCAN-POS
006050            ELSE
006060               ADD 1 TO W-SCAN-POS
006070         ELSE
006080            ADD 1 TO W-SCAN-POS.
006090 
006100     3110-EXIT.
006110         EXIT.
006120 
006130*    07/22/96  RVH  USES DOCLINE-TEXT-CHAR (THE REDEFINED VIEW OF
006140*    DOCLINE-RECORD) SO A SINGLE BYTE EITHER SIDE OF THE MATCH
006150*    CAN BE TESTED WITHOUT DISTURBING W-SCAN-LINE - REQ 4417.
006160     3120-CHECK-WORD-BOUNDARY.
006170 
006180         MOVE "Y" TO W-BOUNDARY-FLAG.
006190 
006200         IF W-SCAN-POS = 1
006210            MOVE SPACE TO W-SCAN-BEFORE-CHAR
006220         ELSE
006230            MOVE DOCLINE-TEXT-CHAR(W-SCAN-POS - 1) TO W-SCAN-BEFORE-CHAR.
006240 
006250         IF (W-SCAN-POS + W-SCAN-PHRASE-LEN) > 120
006260            MOVE SPACE TO W-SCAN-AFTER-CHAR
006270         ELSE
006280            MOVE DOCLINE-TEXT-CHAR(W-SCAN-POS + W-SCAN-PHRASE-LEN)
006290               TO W-SCAN-AFTER-CHAR.
006300 
006310         IF W-SCAN-BEFORE-CHAR IS WORD-CHAR
006320            MOVE "N" TO W-BOUNDARY-FLAG.
006330 
006340         IF W-SCAN-AFTER-CHAR IS WORD-CHAR
006350            MOVE "N" TO W-BOUNDARY-FLAG.
006360 
006370     3120-EXIT.
006380         EXIT.
006390 
006400*-----------------------------------------------------------------
006410*    3200 SERIES - TOKENIZER, SHARED BY THE FUZZY-SPELL CHECKER
006420*    FOR BOTH A DOCUMENT LINE AND A REQUIRED PHRASE - REQ 3360.
006430*    BREAKS W-TOKEN-SOURCE-TEXT(1:W-TOKEN-SOURCE-LEN) ON RUNS OF NON-
006440*    WORD-CHAR BYTES, LOADING W-TOKEN-TABLE-ENTRY (MAX 80, 30 BYTES
006450*    EACH - LONGER RUNS ARE TRUNCATED, THEY CANNOT MATCH A
006460*    PHRASE WORD ANYWAY).
006470*-----------------------------------------------------------------
006480     3200-TOKENIZE-SOURCE.
006490 
006500         MOVE 0 TO W-TOKEN-OUT-COUNT.
006510         MOVE 1 TO W-TOKEN-POS.
006520 
006530         PERFORM 3201-SCAN-FOR-NEXT-TOKEN THRU 3201-EXIT
006540            UNTIL W-TOKEN-POS > W-TOKEN-SOURCE-LEN
006550               OR W-TOKEN-OUT-COUNT = 80.
006560 
006570     3200-EXIT.
006580         EXIT.
006590 
006600     3201-SCAN-FOR-NEXT-TOKEN.
006610 
006620         PERFORM 3202-SKIP-NON-WORD-CHARS THRU 3202-EXIT.
006630 
006640         IF W-TOKEN-POS > W-TOKEN-SOURCE-LEN
006650            GO TO 3201-EXIT.
006660 
006670         MOVE W-TOKEN-POS TO W-TOKEN-START.
006680         PERFORM 3203-SCAN-WORD-CHARS THRU 3203-EXIT.
006690         PERFORM 3204-STORE-TOKEN THRU 3204-EXIT.
006700 
006710     3201-EXIT.
006720         EXIT.
006730 
006740     3202-SKIP-NON-WORD-CHARS.
006750 
006760         IF W-TOKEN-POS > W-TOKEN-SOURCE-LEN
006770            GO TO 3202-EXIT.
006780 
006790         IF W-TOKEN-SOURCE-CHAR(W-TOKEN-POS) IS NOT WORD-CHAR
006800            ADD 1 TO W-TOKEN-POS
006810            GO TO 3202-SKIP-NON-WORD-CHARS.
006820 
006830     3202-EXIT.
006840         EXIT.
006850 
006860     3203-SCAN-WORD-CHARS.
006870 
006880         IF W-TOKEN-POS > W-TOKEN-SOURCE-LEN
006890            GO TO 3203-EXIT.
006900 
006910         IF W-TOKEN-SOURCE-CHAR(W-TOKEN-POS) IS WORD-CHAR
006920            ADD 1 TO W-TOKEN-POS
006930            GO TO 3203-SCAN-WORD-CHARS.
006940 
006950     3203-EXIT.
006960         EXIT.
006970 
006980     3204-STORE-TOKEN.
006990 
007000         COMPUTE W-TOKEN-LEN = W-TOKEN-POS - W-TOKEN-START.
007010         ADD 1 TO W-TOKEN-OUT-COUNT.
007020         MOVE W-TOKEN-START TO W-TOKEN-TABLE-START(W-TOKEN-OUT-COUNT).
007030 
007040         IF W-TOKEN-LEN > 30
007050            MOVE 30 TO W-TOKEN-TABLE-LEN(W-TOKEN-OUT-COUNT)
007060         ELSE
007070            MOVE W-TOKEN-LEN TO W-TOKEN-TABLE-LEN(W-TOKEN-OUT-COUNT).
007080 
007090         MOVE SPACES TO W-TOKEN-TABLE-TEXT(W-TOKEN-OUT-COUNT).
007100         MOVE W-TOKEN-SOURCE-TEXT(W-TOKEN-START:W-TOKEN-TABLE-LEN
007110               (W-TOKEN-OUT-COUNT))
007120            TO W-TOKEN-TABLE-TEXT(W-TOKEN-OUT-COUNT).
007130 
007140     3204-EXIT.
007150         EXIT.
007160 
007170*-----------------------------------------------------------------
007180*    3205 SERIES - FUZZY-SPELL SLIDING WINDOW.  FOR ONE PHRASE
007190*    ALREADY TOKENIZED INTO HOLD-PHRASE-TOKEN-* (SEE 3206), SLIDE A
007200*    WINDOW OF THE SAME TOKEN COUNT ACROSS THE LINE'S TOKENS,
007210*    SUMMING PER-TOKEN EDIT DISTANCE, AND KEEP THE BEST (LOWEST)
007220*    WINDOW SCORE IN W-WINDOW-TOTAL-DIST - REQ 3360.
007230*-----------------------------------------------------------------
007240     3205-FUZZY-SCAN-ONE-PHRASE.
007250 
007260         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX) TO W-TOKEN-SOURCE-TEXT.
007270         MOVE PHRASE-TABLE-LEN(PHRASE-TABLE-IDX)  TO W-TOKEN-SOURCE-LEN.
007280         PERFORM 3200-TOKENIZE-SOURCE THRU 3200-EXIT.
007290         MOVE W-TOKEN-OUT-COUNT TO W-WINDOW-SIZE.
007300 
007310         IF W-WINDOW-SIZE = 0
007320            GO TO 3205-EXIT.
007330 
007340         PERFORM 3206-COPY-PHRASE-TOKENS THRU 3206-EXIT
007350            VARYING W-HOLD-TOKEN-IDX FROM 1 BY 1
007360               UNTIL W-HOLD-TOKEN-IDX > W-WINDOW-SIZE.
007370 
007380         MOVE W-SCAN-LINE        TO W-TOKEN-SOURCE-TEXT.
007390         MOVE 120                TO W-TOKEN-SOURCE-LEN.
007400         PERFORM 3200-TOKENIZE-SOURCE THRU 3200-EXIT.
007410 
007420         IF W-WINDOW-SIZE > W-TOKEN-OUT-COUNT
007430            GO TO 3205-EXIT.
007440 
007450         MOVE 1 TO W-WINDOW-START.
007460         PERFORM 3207-SCORE-ONE-WINDOW THRU 3207-EXIT
007470            UNTIL W-WINDOW-START >
007480               (W-TOKEN-OUT-COUNT - W-WINDOW-SIZE + 1).
007490 
007500     3205-EXIT.
007510         EXIT.
007520 
007530     3206-COPY-PHRASE-TOKENS.
007540 
007550         MOVE W-TOKEN-TABLE-TEXT(W-HOLD-TOKEN-IDX)
007560            TO HOLD-PHRASE-TOKEN-TEXT(W-HOLD-TOKEN-IDX).
007570         MOVE W-TOKEN-TABLE-LEN(W-HOLD-TOKEN-IDX)
007580            TO HOLD-PHRASE-TOKEN-LEN(W-HOLD-TOKEN-IDX).
007590 
007600     3206-EXIT.
007610         EXIT.
007620 
007630     3207-SCORE-ONE-WINDOW.
007640*    05/26/26  PJT  REQ 6118 - DISTANCE MUST BE AT LEAST 1 TO
007650*                   COUNT AS FUZZY, A DISTANCE OF 0 IS AN EXACT
007660*                   MATCH AND MUST NOT REACH 3209.
007670 
007680         MOVE 0 TO W-WINDOW-TOTAL-DIST.
007690         PERFORM 3208-ADD-ONE-TOKEN-DIST THRU 3208-EXIT
007700            VARYING W-WINDOW-OFFSET FROM 0 BY 1
007710               UNTIL W-WINDOW-OFFSET = W-WINDOW-SIZE.
007720 
007730         IF W-WINDOW-TOTAL-DIST >= 1
007740               AND W-WINDOW-TOTAL-DIST <= W-OPTION-SPELL-DIST
007750            PERFORM 3209-REPORT-FUZZY-WINDOW THRU 3209-EXIT.
007760 
007770         ADD 1 TO W-WINDOW-START.
007780 
007790     3207-EXIT.
007800         EXIT.
007810 
007820     3208-ADD-ONE-TOKEN-DIST.
007830 
007840         COMPUTE W-LINE-TOKEN-IDX =
007850            W-WINDOW-START + W-WINDOW-OFFSET.
007860         ADD 1 TO W-WINDOW-OFFSET GIVING W-HOLD-TOKEN-IDX.
007870 
007880         MOVE W-TOKEN-TABLE-TEXT(W-LINE-TOKEN-IDX)    TO DISTANCE-TOKEN1.
007890         MOVE W-TOKEN-TABLE-LEN(W-LINE-TOKEN-IDX)     TO DISTANCE-LEN1.
007900         MOVE HOLD-PHRASE-TOKEN-TEXT(W-HOLD-TOKEN-IDX) TO DISTANCE-TOKEN2.
007910         MOVE HOLD-PHRASE-TOKEN-LEN(W-HOLD-TOKEN-IDX)  TO DISTANCE-LEN2.
007920 
007930         INSPECT DISTANCE-TOKEN1 CONVERTING
007940            "abcdefghijklmnopqrstuvwxyz" TO
007950            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007960         INSPECT DISTANCE-TOKEN2 CONVERTING
007970            "abcdefghijklmnopqrstuvwxyz" TO
007980            "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007990 
008000         PERFORM 3210-TOKEN-DISTANCE THRU 3210-EXIT.
008010 
008020         ADD DISTANCE-RESULT TO W-WINDOW-TOTAL-DIST.
008030 
008040     3208-EXIT.
008050         EXIT.
008060 
008070     3209-REPORT-FUZZY-WINDOW.
008080 
008090         COMPUTE W-WINDOW-END-TOKEN =
008100            W-WINDOW-START + W-WINDOW-SIZE - 1.
008110         MOVE W-TOKEN-TABLE-START(W-WINDOW-START)
008120            TO W-WINDOW-START-POS.
008130         COMPUTE W-WINDOW-END-POS =
008140            W-TOKEN-TABLE-START(W-WINDOW-END-TOKEN) +
008150            W-TOKEN-TABLE-LEN(W-WINDOW-END-TOKEN) - 1.
008160         COMPUTE W-WINDOW-TEXT-LEN =
008170            W-WINDOW-END-POS - W-WINDOW-START-POS + 1.
008180 
008190         ADD 1 TO DOCUMENT-FUZZY-COUNT.
008200         ADD 1 TO TOTAL-FUZZY.
008210 
008220         MOVE DOCLINE-DOC-ID            TO FINDING-DOC-ID.
008230         MOVE "FUZZ"               TO FINDING-TYPE.
008240         MOVE PHRASE-TABLE-SEQ(PHRASE-TABLE-IDX) TO FINDING-PHRASE-SEQ.
008250         MOVE DOCLINE-LINE-NO           TO FINDING-LINE-NO.
008260         MOVE DOCLINE-SECTION           TO FINDING-SECTION.
008270         MOVE W-WINDOW-TOTAL-DIST TO FINDING-COUNT.
008280         MOVE W-SCAN-LINE(W-WINDOW-START-POS:W-WINDOW-TEXT-LEN)
008290            TO FINDING-DETAIL.
008300         WRITE FINDING-RECORD.
008310 
008320         MOVE DOCLINE-DOC-ID            TO D-DOC-ID.
008330         MOVE W-WINDOW-TOTAL-DIST TO D-FUZZY-DIST.
008340         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX) TO D-FUZZY-PHRASE.
008350         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
008360         MOVE D-FUZZY-LINE TO REPORT-LINE.
008370         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
008380 
008390     3209-EXIT.
008400         EXIT.
008410 
008420*-----------------------------------------------------------------
008430*    3300 SERIES - COST-ESTIMATE CROSS-CHECK RULE.  IF THE
008440*    DOCUMENT CONTAINS "DU TOAN" IT MUST ALSO CONTAIN
008450*    "TONG DU TOAN" SOMEWHERE IN THE BODY - REQ 3360.
008460*-----------------------------------------------------------------
008470     3300-SCAN-ESTIMATE-RULE.
008480 
008490         MOVE "DU TOAN"      TO W-SEARCH-TEXT.
008500         MOVE 7              TO W-SEARCH-LEN.
008510         PERFORM 3310-SEARCH-LINE THRU 3310-EXIT.
008520         IF FOUND
008530            MOVE "Y" TO DOCUMENT-HAS-DUTOAN.
008540 
008550         MOVE "TONG DU TOAN" TO W-SEARCH-TEXT.
008560         MOVE 12             TO W-SEARCH-LEN.
008570         PERFORM 3310-SEARCH-LINE THRU 3310-EXIT.
008580         IF FOUND
008590            MOVE "Y" TO DOCUMENT-HAS-TONGDUTOAN.
008600 
008610     3300-EXIT.
008620         EXIT.
008630 
008640     3310-SEARCH-LINE.
008650 
008660         MOVE "N" TO W-FOUND-FLAG.
008670         MOVE 1   TO W-SEARCH-POS.
008680 
008690         PERFORM 3320-TEST-ONE-POSITION THRU 3320-EXIT
008700            UNTIL FOUND
008710               OR W-SEARCH-POS > (121 - W-SEARCH-LEN).
008720 
008730     3310-EXIT.
008740         EXIT.
008750 
008760     3320-TEST-ONE-POSITION.
008770 
008780         IF W-SCAN-LINE(W-SEARCH-POS:W-SEARCH-LEN) =
008790                  W-SEARCH-TEXT(1:W-SEARCH-LEN)
008800            MOVE "Y" TO W-FOUND-FLAG
008810         ELSE
008820            ADD 1 TO W-SEARCH-POS.
008830 
008840     3320-EXIT.
008850         EXIT.
008860 
008870*-----------------------------------------------------------------
008880*    4000 SERIES - PER-DOCUMENT CONTROL BREAK.  ONE DOCLINE-FILE
008890*    RECORD IS ALREADY IN STORAGE WHEN THIS PARAGRAPH IS ENTERED.
008900*-----------------------------------------------------------------
008910     4000-PROCESS-ONE-DOCUMENT.
008920 
008930         MOVE DOCLINE-DOC-ID TO CURRENT-DOC-ID.
008940         ADD 1 TO DOCS-READ.
008950 
008960         MOVE "N" TO DOCUMENT-RULE-VIOLATED.
008970         MOVE "N" TO DOCUMENT-HAS-DUTOAN.
008980         MOVE "N" TO DOCUMENT-HAS-TONGDUTOAN.
008990         MOVE 0   TO DOCUMENT-MISS-COUNT.
009000         MOVE 0   TO DOCUMENT-FUZZY-COUNT.
009010 
009020         PERFORM 4100-RESET-PHRASE-COUNTS THRU 4100-EXIT
009030            VARYING PHRASE-TABLE-IDX FROM 1 BY 1
009040               UNTIL PHRASE-TABLE-IDX > PHRASE-COUNT.
009050 
009060         PERFORM 4200-PROCESS-ONE-DOC-LINE THRU 4200-EXIT
009070            UNTIL END-OF-DOCFILE
009080               OR DOCLINE-DOC-ID NOT = CURRENT-DOC-ID.
009090 
009100         PERFORM 4400-CHECK-MISSING-PHRASES THRU 4400-EXIT
009110            VARYING PHRASE-TABLE-IDX FROM 1 BY 1
009120               UNTIL PHRASE-TABLE-IDX > PHRASE-COUNT.
009130 
009140         IF DUTOAN-RULE-ON AND CONTAINS-DUTOAN
009150               AND NOT CONTAINS-TONGDUTOAN
009160            MOVE "Y" TO DOCUMENT-RULE-VIOLATED
009170            ADD 1 TO TOTAL-RULE-VIOLS
009180            PERFORM 4450-REPORT-RULE-VIOLATION THRU 4450-EXIT.
009190 
009200         PERFORM 4500-DETERMINE-VERDICT THRU 4500-EXIT.
009210         PERFORM 4600-PRINT-VERDICT THRU 4600-EXIT.
009220 
009230     4000-EXIT.
009240         EXIT.
009250 
009260     4100-RESET-PHRASE-COUNTS.
009270 
009280         MOVE 0 TO PHRASE-TABLE-FOUND-CNT(PHRASE-TABLE-IDX).
009290 
009300     4100-EXIT.
009310         EXIT.
009320 
009330*    02/19/26  PJT  REQ 6041 - TABLE-CELL LINES ARE PART OF THE
009340*                     DOCUMENT BODY FOR SCANNING PURPOSES, NOT JUST
009350*                     HDR/FTR SKIP - PHRASE-MATCH, FUZZY-SPELL AND
009360*                     THE ESTIMATE RULE NOW ALL RUN ON BODY AND
009370*                     TABLE LINES ALIKE, ONLY HDR/FTR IS OPTIONAL.
009380     4200-PROCESS-ONE-DOC-LINE.
009390 
009400         IF SCAN-HDR-FTR OR NOT HDR-OR-FTR-LINE
009410            PERFORM 4210-SCAN-LINE-FOR-PHRASES THRU 4210-EXIT
009420            IF DUTOAN-RULE-ON
009430               MOVE DOCLINE-TEXT TO W-SCAN-LINE
009440               PERFORM 3300-SCAN-ESTIMATE-RULE THRU 3300-EXIT.
009450 
009460         PERFORM 2100-READ-NEXT-DOCLINE THRU 2100-EXIT.
009470 
009480     4200-EXIT.
009490         EXIT.
009500 
009510     4210-SCAN-LINE-FOR-PHRASES.
009520 
009530         MOVE DOCLINE-TEXT TO W-SCAN-LINE.
009540 
009550         PERFORM 4220-SCAN-ONE-PHRASE THRU 4220-EXIT
009560            VARYING PHRASE-TABLE-IDX FROM 1 BY 1
009570               UNTIL PHRASE-TABLE-IDX > PHRASE-COUNT.
009580 
009590     4210-EXIT.
009600         EXIT.
009610 
009620     4220-SCAN-ONE-PHRASE.
009630 
009640         MOVE DOCLINE-TEXT                       TO W-SCAN-LINE.
009650         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX)  TO W-SCAN-PHRASE.
009660         MOVE PHRASE-TABLE-LEN(PHRASE-TABLE-IDX)   TO W-SCAN-PHRASE-LEN.
009670 
009680         PERFORM 3100-COUNT-OCCURRENCES THRU 3100-EXIT.
009690 
009700         IF W-SCAN-MATCH-COUNT > 0
009710            ADD W-SCAN-MATCH-COUNT
009720               TO PHRASE-TABLE-FOUND-CNT(PHRASE-TABLE-IDX)
009730            ADD W-SCAN-MATCH-COUNT TO TOTAL-HITS
009740            PERFORM 4230-REPORT-HIT THRU 4230-EXIT
009750         ELSE
009760            IF SPELLCHECK-ON
009770               PERFORM 3205-FUZZY-SCAN-ONE-PHRASE THRU 3205-EXIT.
009780 
009790     4220-EXIT.
009800         EXIT.
009810 
009820     4230-REPORT-HIT.
009830*    05/26/26  PJT  REQ 6118 - D-PHRASE-SEQ NOW CARRIED ONTO THE
009840*                   PRINTED LINE, OLD HIT/MIS TAG BYTE DROPPED.
009850 
009860         MOVE DOCLINE-DOC-ID                        TO FINDING-DOC-ID.
009870         MOVE "HIT "                           TO FINDING-TYPE.
009880         MOVE PHRASE-TABLE-SEQ(PHRASE-TABLE-IDX) TO FINDING-PHRASE-SEQ.
009890         MOVE DOCLINE-LINE-NO                       TO FINDING-LINE-NO.
009900         MOVE DOCLINE-SECTION                       TO FINDING-SECTION.
009910         MOVE W-SCAN-MATCH-COUNT                TO FINDING-COUNT.
009920         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX)    TO FINDING-DETAIL.
009930         WRITE FINDING-RECORD.
009940 
009950         MOVE DOCLINE-DOC-ID                     TO D-DOC-ID.
009960         MOVE PHRASE-TABLE-SEQ(PHRASE-TABLE-IDX)  TO D-PHRASE-SEQ.
009970         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX) TO D-PHRASE-TEXT.
009980         MOVE "FOUND  "                     TO D-STATUS.
009990         MOVE W-SCAN-MATCH-COUNT              TO D-OCC-COUNT.
010000         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010010         MOVE D-DETAIL-LINE TO REPORT-LINE.
010020         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
010030 
010040     4230-EXIT.
010050         EXIT.
010060 
010070     4400-CHECK-MISSING-PHRASES.
010080 
010090         IF PHRASE-TABLE-FOUND-CNT(PHRASE-TABLE-IDX) = 0
010100            ADD 1 TO DOCUMENT-MISS-COUNT
010110            ADD 1 TO TOTAL-MISSES
010120            PERFORM 4410-REPORT-MISS THRU 4410-EXIT.
010130 
010140     4400-EXIT.
010150         EXIT.
010160 
010170     4410-REPORT-MISS.
010180*    05/26/26  PJT  REQ 6118 - D-PHRASE-SEQ NOW CARRIED ONTO THE
010190*                   PRINTED LINE, OLD HIT/MIS TAG BYTE DROPPED.
010200 
010210         MOVE CURRENT-DOC-ID                TO FINDING-DOC-ID.
010220         MOVE "MISS"                           TO FINDING-TYPE.
010230         MOVE PHRASE-TABLE-SEQ(PHRASE-TABLE-IDX) TO FINDING-PHRASE-SEQ.
010240         MOVE ZEROS                            TO FINDING-LINE-NO.
010250         MOVE SPACE                            TO FINDING-SECTION.
010260         MOVE 0                                TO FINDING-COUNT.
010270         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX)    TO FINDING-DETAIL.
010280         WRITE FINDING-RECORD.
010290 
010300         MOVE CURRENT-DOC-ID              TO D-DOC-ID.
010310         MOVE PHRASE-TABLE-SEQ(PHRASE-TABLE-IDX)  TO D-PHRASE-SEQ.
010320         MOVE PHRASE-TABLE-TEXT(PHRASE-TABLE-IDX)  TO D-PHRASE-TEXT.
010330         MOVE "MISSING"                      TO D-STATUS.
010340         MOVE 0                              TO D-OCC-COUNT.
010350         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010360         MOVE D-DETAIL-LINE TO REPORT-LINE.
010370         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
010380 
010390     4410-EXIT.
010400         EXIT.
010410 
010420     4450-REPORT-RULE-VIOLATION.
010430 
010440         MOVE CURRENT-DOC-ID   TO FINDING-DOC-ID.
010450         MOVE "RULE"              TO FINDING-TYPE.
010460         MOVE 0                   TO FINDING-PHRASE-SEQ.
010470         MOVE ZEROS               TO FINDING-LINE-NO.
010480         MOVE SPACE               TO FINDING-SECTION.
010490         MOVE 0                   TO FINDING-COUNT.
010500         MOVE "DU TOAN PRESENT WITHOUT TONG DU TOAN"
010510            TO FINDING-DETAIL.
010520         WRITE FINDING-RECORD.
010530 
010540         MOVE CURRENT-DOC-ID TO D-DOC-ID.
010550         MOVE "DU TOAN PRESENT WITHOUT TONG DU TOAN"
010560            TO D-RULE-TEXT.
010570         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010580         MOVE D-RULE-LINE TO REPORT-LINE.
010590         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
010600 
010610     4450-EXIT.
010620         EXIT.
010630 
010640     4500-DETERMINE-VERDICT.
010650 
010660         MOVE "PASS" TO DOCUMENT-VERDICT.
010670 
010680         IF DOCUMENT-MISS-COUNT > 0
010690            MOVE "FAIL" TO DOCUMENT-VERDICT.
010700         IF RULE-VIOLATED
010710            MOVE "FAIL" TO DOCUMENT-VERDICT.
010720         IF DOCUMENT-FUZZY-COUNT > 0
010730            MOVE "FAIL" TO DOCUMENT-VERDICT.
010740 
010750         IF VERDICT-IS-PASS
010760            ADD 1 TO DOCS-PASSED
010770         ELSE
010780            ADD 1 TO DOCS-FAILED.
010790 
010800     4500-EXIT.
010810         EXIT.
010820 
010830     4600-PRINT-VERDICT.
010840 
010850         MOVE CURRENT-DOC-ID TO D-DOC-ID.
010860         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010870         MOVE D-DOC-HDR-LINE TO REPORT-LINE.
010880         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
010890 
010900         MOVE DOCUMENT-VERDICT TO D-VERDICT.
010910         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010920         MOVE D-VERDICT-LINE TO REPORT-LINE.
010930         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
010940*
010950*    06/02/26  PJT  REQ 6130 - PRINT THE PER-DOCUMENT FUZZY COUNT
010960*                   REQUIRED BY THE REPORT LAYOUT, SEE CHANGE LOG.
010970         MOVE DOCUMENT-FUZZY-COUNT TO D-FUZZY-COUNT.
010980         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
010990         MOVE D-FUZZY-COUNT-LINE TO REPORT-LINE.
011000         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011010 
011020     4600-EXIT.
011030         EXIT.
011040 
011050*-----------------------------------------------------------------
011060*    9000 SERIES - PAGE HEADINGS, PRINT LINE, GRAND TOTALS
011070*-----------------------------------------------------------------
011080     9000-PRINT-GRAND-TOTALS.
011090 
011100         MOVE "DOCUMENTS READ:     " TO D-TOTAL-LABEL.
011110         MOVE DOCS-READ           TO D-TOTAL-VALUE.
011120         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011130         MOVE D-TOTAL-LINE TO REPORT-LINE.
011140         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011150 
011160         MOVE "DOCUMENTS PASSED:   " TO D-TOTAL-LABEL.
011170         MOVE DOCS-PASSED         TO D-TOTAL-VALUE.
011180         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011190         MOVE D-TOTAL-LINE TO REPORT-LINE.
011200         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011210 
011220         MOVE "DOCUMENTS FAILED:   " TO D-TOTAL-LABEL.
011230         MOVE DOCS-FAILED         TO D-TOTAL-VALUE.
011240         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011250         MOVE D-TOTAL-LINE TO REPORT-LINE.
011260         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011270 
011280         MOVE "TOTAL HITS:         " TO D-TOTAL-LABEL.
011290         MOVE TOTAL-HITS          TO D-TOTAL-VALUE.
011300         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011310         MOVE D-TOTAL-LINE TO REPORT-LINE.
011320         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011330 
011340         MOVE "TOTAL MISSES:       " TO D-TOTAL-LABEL.
011350         MOVE TOTAL-MISSES        TO D-TOTAL-VALUE.
011360         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011370         MOVE D-TOTAL-LINE TO REPORT-LINE.
011380         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011390 
011400         MOVE "TOTAL FUZZY:        " TO D-TOTAL-LABEL.
011410         MOVE TOTAL-FUZZY         TO D-TOTAL-VALUE.
011420         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011430         MOVE D-TOTAL-LINE TO REPORT-LINE.
011440         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011450 
011460         MOVE "TOTAL RULE VIOLS:   " TO D-TOTAL-LABEL.
011470         MOVE TOTAL-RULE-VIOLS    TO D-TOTAL-VALUE.
011480         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
011490         MOVE D-TOTAL-LINE TO REPORT-LINE.
011500         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
011510 
011520     9000-EXIT.
011530         EXIT.
011540 
011550     9100-PRINT-HEADINGS.
011560 
011570         ADD 1 TO PAGE-NUMBER.
011580         MOVE PAGE-NUMBER TO D-PAGE-NO.
011590 
011600         MOVE D-TITLE-LINE TO REPORT-LINE.
011610         WRITE REPORT-RECORD BEFORE ADVANCING TOP-OF-FORM.
011620 
011630         MOVE SPACES TO REPORT-RECORD.
011640         WRITE REPORT-RECORD BEFORE ADVANCING 2 LINES.
011650 
011660         MOVE 3 TO W-PRINTED-LINES.
011670 
011680     9100-EXIT.
011690         EXIT.
011700 
011710*    09/30/07  JDK  COMMON PAGE-FULL TEST FOR EVERY REPORT LINE -
011720*    CALLER PERFORMS THIS PARAGRAPH FIRST TO FORCE A HEADING
011730*    BREAK IF NEEDED, THEN MOVES ITS OWN D- GROUP TO
011740*    REPORT-LINE AND PERFORMS 9210-WRITE-DETAIL-LINE, SEE W-PRINTED-
011750*    LINES ABOVE.
011760     9200-PRINT-ONE-LINE.
011770 
011780         IF PAGE-FULL
011790            PERFORM 9100-PRINT-HEADINGS THRU 9100-EXIT.
011800 
011810     9200-EXIT.
011820         EXIT.
011830 
011840     9210-WRITE-DETAIL-LINE.
011850 
011860         WRITE REPORT-RECORD BEFORE ADVANCING 1 LINES.
011870         ADD 1 TO W-PRINTED-LINES.
011880 
011890     9210-EXIT.
011900         EXIT.
011910 
011920     9900-WRITE-NO-PHRASE-ERROR.
011930 
011940         MOVE SPACES      TO FINDING-DOC-ID.
011950         MOVE "ERR "      TO FINDING-TYPE.
011960         MOVE 0           TO FINDING-PHRASE-SEQ.
011970         MOVE ZEROS       TO FINDING-LINE-NO.
011980         MOVE SPACE       TO FINDING-SECTION.
011990         MOVE 0           TO FINDING-COUNT.
012000         MOVE "NO VALID PHRASES ON PHRFILE - RUN STOPPED"
012010            TO FINDING-DETAIL.
012020         WRITE FINDING-RECORD.
012030 
012040         MOVE SPACES      TO D-ERROR-TEXT.
012050         MOVE "NO VALID PHRASES ON PHRFILE - RUN STOPPED"
012060            TO D-ERROR-TEXT.
012070         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
012080         MOVE D-ERROR-LINE TO REPORT-LINE.
012090         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
012100 
012110     9900-EXIT.
012120         EXIT.
012130 
012140     9910-WRITE-EMPTY-DOC-ERROR.
012150 
012160         MOVE SPACES      TO FINDING-DOC-ID.
012170         MOVE "ERR "      TO FINDING-TYPE.
012180         MOVE 0           TO FINDING-PHRASE-SEQ.
012190         MOVE ZEROS       TO FINDING-LINE-NO.
012200         MOVE SPACE       TO FINDING-SECTION.
012210         MOVE 0           TO FINDING-COUNT.
012220         MOVE "DOCFILE IS EMPTY - RUN STOPPED"
012230            TO FINDING-DETAIL.
012240         WRITE FINDING-RECORD.
012250 
012260         MOVE SPACES      TO D-ERROR-TEXT.
012270         MOVE "DOCFILE IS EMPTY - RUN STOPPED"
012280            TO D-ERROR-TEXT.
012290         PERFORM 9200-PRINT-ONE-LINE THRU 9200-EXIT.
012300         MOVE D-ERROR-LINE TO REPORT-LINE.
012310         PERFORM 9210-WRITE-DETAIL-LINE THRU 9210-EXIT.
012320 
012330     9910-EXIT.
012340         EXIT.
012350 
012360     COPY "PL-LEVENSHTEIN.CBL".
