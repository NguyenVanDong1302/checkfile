000100*-----------------------------------------------------------------
000110*    FDDOCF.CBL  -  FD AND RECORD LAYOUT FOR THE DOCUMENT TEXT FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    07/22/96  LFORT   REQ 4417 - ADDED DOCLINE-SECTION FOR HDR/FTR SKIP
000140*    05/26/26  PJT     REQ 6118 - FIELDS RENAMED FROM THE OLD DL-
000150*                       ABBREVIATIONS TO THE FULL DOCLINE- WORD.
000160*-----------------------------------------------------------------
000170     FD  DOCLINE-FILE
000180         LABEL RECORDS ARE STANDARD.
000190 
000200     01  DOCLINE-RECORD.
000210         05  DOCLINE-DOC-ID               PIC X(08).
000220         05  DOCLINE-SECTION              PIC X(01).
000230             88  BODY-LINE          VALUE "B".
000240             88  TABLE-LINE         VALUE "T".
000250             88  HEADER-LINE        VALUE "H".
000260             88  FOOTER-LINE        VALUE "F".
000270             88  HDR-OR-FTR-LINE    VALUE "H", "F".
000280         05  DOCLINE-LINE-NO               PIC 9(05).
000290         05  DOCLINE-TEXT                  PIC X(120).
000300         05  FILLER                   PIC X(06).
000310 
000320*    REDEFINES DOCLINE-TEXT AS A TABLE OF SINGLE CHARACTERS SO THE
000330*    PHRASE-MATCH AND WHOLE-WORD SCANS CAN WALK IT ONE BYTE AT A
000340*    TIME - SEE 3100-COUNT-OCCURRENCES IN DOCCOMP.CBL.
000350     01  FILLER REDEFINES DOCLINE-RECORD.
000360         05  FILLER                   PIC X(10).
000370         05  DOCLINE-TEXT-CHARS.
000380             10  DOCLINE-TEXT-CHAR         PIC X(01) OCCURS 120 TIMES.
000390         05  FILLER                   PIC X(06).
