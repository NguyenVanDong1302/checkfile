000100*-----------------------------------------------------------------
000110*    PL-LEVENSHTEIN.CBL  -  PROCEDURE LIBRARY ROUTINE
000120*    COMPUTES THE EDIT DISTANCE BETWEEN TWO TOKENS (MAX 30 BYTES
000130*    EACH) FOR THE FUZZY-SPELL CHECKER.  CALLER LOADS DISTANCE-
000140*    TOKEN1/DISTANCE-LEN1 AND DISTANCE-TOKEN2/DISTANCE-LEN2 (BOTH ALREADY
000150*    UPPER-CASED) AND PERFORMS 3210-TOKEN-DISTANCE; THE ANSWER
000160*    COMES BACK IN DISTANCE-RESULT.  ALL WORKING FIELDS LIVE IN
000170*    DOCCOMP.CBL'S WORKING-STORAGE SECTION.
000180*    11/03/97  LFORT   ORIGINAL, WAGNER-FISCHER, REQ 3360
000190*    05/26/26  PJT     REQ 6118 - WORKING FIELDS RENAMED FROM THE
000200*                       OLD DC-LEV- ABBREVIATION TO THE FULL
000210*                       DISTANCE- WORD.
000220*-----------------------------------------------------------------
000230 3210-TOKEN-DISTANCE.
000240 
000250     PERFORM 3215-INIT-PREV-CELL
000260        VARYING DISTANCE-J FROM 0 BY 1 UNTIL DISTANCE-J > DISTANCE-LEN2.
000270 
000280     PERFORM 3220-COMPUTE-DISTANCE-ROW
000290        VARYING DISTANCE-I FROM 1 BY 1 UNTIL DISTANCE-I > DISTANCE-LEN1.
000300 
000310     MOVE DISTANCE-PREV-ROW(DISTANCE-LEN2 + 1) TO DISTANCE-RESULT.
000320 
000330 3210-EXIT.
000340     EXIT.
000350 
000360 3215-INIT-PREV-CELL.
000370 
000380     MOVE DISTANCE-J TO DISTANCE-PREV-ROW(DISTANCE-J + 1).
000390 
000400 3215-EXIT.
000410     EXIT.
000420 
000430 3220-COMPUTE-DISTANCE-ROW.
000440 
000450     MOVE DISTANCE-I TO DISTANCE-CURR-ROW(1).
000460 
000470     PERFORM 3230-COMPUTE-DISTANCE-CELL
000480        VARYING DISTANCE-J FROM 1 BY 1 UNTIL DISTANCE-J > DISTANCE-LEN2.
000490 
000500     PERFORM 3225-COPY-CELL-BACK
000510        VARYING DISTANCE-J FROM 0 BY 1 UNTIL DISTANCE-J > DISTANCE-LEN2.
000520 
000530 3220-EXIT.
000540     EXIT.
000550 
000560 3225-COPY-CELL-BACK.
000570 
000580     MOVE DISTANCE-CURR-ROW(DISTANCE-J + 1)
000590        TO DISTANCE-PREV-ROW(DISTANCE-J + 1).
000600 
000610 3225-EXIT.
000620     EXIT.
000630 
000640 3230-COMPUTE-DISTANCE-CELL.
000650 
000660     MOVE DISTANCE-TOKEN1(DISTANCE-I:1) TO DISTANCE-CHAR1.
000670     MOVE DISTANCE-TOKEN2(DISTANCE-J:1) TO DISTANCE-CHAR2.
000680 
000690     IF DISTANCE-CHAR1 = DISTANCE-CHAR2
000700        MOVE DISTANCE-PREV-ROW(DISTANCE-J) TO DISTANCE-SUB-VAL
000710     ELSE
000720        COMPUTE DISTANCE-SUB-VAL = DISTANCE-PREV-ROW(DISTANCE-J) + 1.
000730 
000740     COMPUTE DISTANCE-DEL-VAL = DISTANCE-PREV-ROW(DISTANCE-J + 1) + 1.
000750     COMPUTE DISTANCE-INS-VAL = DISTANCE-CURR-ROW(DISTANCE-J) + 1.
000760 
000770     MOVE DISTANCE-SUB-VAL TO DISTANCE-COST.
000780     IF DISTANCE-DEL-VAL < DISTANCE-COST
000790        MOVE DISTANCE-DEL-VAL TO DISTANCE-COST.
000800     IF DISTANCE-INS-VAL < DISTANCE-COST
000810        MOVE DISTANCE-INS-VAL TO DISTANCE-COST.
000820 
000830     MOVE DISTANCE-COST TO DISTANCE-CURR-ROW(DISTANCE-J + 1).
000840 
000850 3230-EXIT.
000860     EXIT.
