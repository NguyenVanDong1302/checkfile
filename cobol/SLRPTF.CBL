000100*-----------------------------------------------------------------
000110*    SLRPTF.CBL  -  FILE-CONTROL ENTRY FOR THE PRINTED SUMMARY REPORT
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*-----------------------------------------------------------------
000140     SELECT REPORT-FILE
000150            ASSIGN TO "RPTFILE"
000160            ORGANIZATION IS LINE SEQUENTIAL.
