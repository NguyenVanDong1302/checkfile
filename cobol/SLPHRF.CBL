000100*-----------------------------------------------------------------
000110*    SLPHRF.CBL  -  FILE-CONTROL ENTRY FOR THE REQUIRED-PHRASE FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*-----------------------------------------------------------------
000140     SELECT PHRASE-FILE
000150            ASSIGN TO "PHRFILE"
000160            ORGANIZATION IS SEQUENTIAL.
