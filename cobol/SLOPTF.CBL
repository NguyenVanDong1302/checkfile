000100*-----------------------------------------------------------------
000110*    SLOPTF.CBL  -  FILE-CONTROL ENTRY FOR THE RUN-OPTIONS FILE
000120*    01/09/89  LFORT   ORIGINAL FOR THE DOC-COMPLIANCE BATCH RUN
000130*    04/14/94  LFORT   ADDED FOR OPTFILE - SEE FDOPTF.CBL
000140*-----------------------------------------------------------------
000150     SELECT OPTION-FILE
000160            ASSIGN TO "OPTFILE"
000170            ORGANIZATION IS SEQUENTIAL.
